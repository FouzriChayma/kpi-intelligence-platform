000100******************************************************************
000200*    PERFREC.CPY                                                 *
000300*    PERFORMANCE-DATA INPUT ROW - ONE ROW PER EMPLOYEE PER        *
000400*    UPLOAD.  UP TO FIVE METRIC COLUMNS MAY BE PRESENT; A BLANK   *
000500*    METRIC COLUMN MEANS THE METRIC IS NOT MEASURED THIS ROW.     *
000600*    RECORD IS FIXED AT 200 BYTES; FIELDS BELOW TOTAL 162 BYTES,  *
000700*    THE REMAINDER RESERVED FOR LATER METRIC COLUMNS.            *
000800******************************************************************
000900 01  PERFREC-REC.
001000     05  IN-FIRST-NAME              PIC X(20).
001100     05  IN-LAST-NAME               PIC X(20).
001200     05  IN-EMAIL                   PIC X(40).
001300     05  IN-DEPARTMENT              PIC X(20).
001400     05  IN-POSITION                PIC X(20).
001500     05  IN-ATTENDANCE              PIC 9(05)V99.
001600     05  IN-VELOCITY                PIC 9(05)V99.
001700     05  IN-QUALITY                 PIC 9(05)V99.
001800     05  IN-PRODUCTIVITY            PIC 9(05)V99.
001900     05  IN-EFFICIENCY              PIC 9(05)V99.
002000     05  IN-TARGET                  PIC 9(05)V99.
002100     05  FILLER                     PIC X(38).
002200******************************************************************
