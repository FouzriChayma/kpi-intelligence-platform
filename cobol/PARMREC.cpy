000100******************************************************************
000200*    PARMREC.CPY                                                 *
000300*    RUN-PARAMETER CONTROL RECORD - ONE RECORD, GIVES THE         *
000400*    EVALUATION PERIOD BOUNDARIES FOR THE WHOLE RUN.              *
000500******************************************************************
000600 01  PARMREC-REC.
000700     05  PRM-PERIOD-START           PIC 9(08).
000800     05  PRM-PERIOD-END             PIC 9(08).
000900     05  FILLER                     PIC X(04).
001000******************************************************************
