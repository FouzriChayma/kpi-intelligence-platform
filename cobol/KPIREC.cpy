000100******************************************************************
000200*    KPIREC.CPY                                                  *
000300*    KPI RECORD - ONE ENTRY PER EMPLOYEE PER EVALUATION PERIOD.   *
000400*    CREATED THE FIRST TIME A PERFORMANCE ROW IS SEEN FOR THE     *
000500*    EMPLOYEE/PERIOD COMBINATION; OVERALL SCORE AND ASSESSMENT   *
000600*    ARE FILLED IN BY THE ANALYSIS PASS AFTER ALL ROWS ARE READ. *
000700*    KPI-ID, KPI-EMP-ID AND KPI-OVERALL-SCORE ARE PACKED TO HOLD  *
000800*    THE RECORD TO THE STANDARD 90-BYTE KPIFILE LENGTH.          *
000900******************************************************************
001000 01  KPIREC-REC.
001100     05  KPI-ID                     PIC 9(06)      COMP-3.
001200     05  KPI-EMP-ID                 PIC 9(06)      COMP-3.
001300     05  KPI-PERIOD-START           PIC 9(08).
001400     05  KPI-PERIOD-START-R REDEFINES KPI-PERIOD-START.
001500         10  KPI-PSTART-CCYY        PIC 9(04).
001600         10  KPI-PSTART-MM          PIC 9(02).
001700         10  KPI-PSTART-DD          PIC 9(02).
001800     05  KPI-PERIOD-END             PIC 9(08).
001900     05  KPI-PERIOD-END-R   REDEFINES KPI-PERIOD-END.
002000         10  KPI-PEND-CCYY          PIC 9(04).
002100         10  KPI-PEND-MM            PIC 9(02).
002200         10  KPI-PEND-DD            PIC 9(02).
002300     05  KPI-OVERALL-SCORE          PIC S9(03)V99  COMP-3.
002400     05  KPI-ASSESSMENT             PIC X(60).
002500*    KPI-OBS-PRIORITY-CD WAS A FOLLOW-UP PRIORITY FLAG SET BY THE  *
002600*    PLANT-CONSOLIDATION FOLLOW-UP PROCESS (HR-0501); THAT PROCESS *
002700*    WAS RETIRED IN 2000 AND THE FIELD HAS BEEN SPACES EVER SINCE -*
002800*    LEFT IN PLACE RATHER THAN REPACK THE RECORD AGAIN.            *
002900     05  KPI-OBS-PRIORITY-CD        PIC X(02).
003000     05  FILLER                     PIC X(01).
003100******************************************************************
