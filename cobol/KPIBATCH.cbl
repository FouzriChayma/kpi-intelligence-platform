000010******************************************************************
000020*    MODULE NAME = KPIBATCH
000030*
000040*    FUNCTION = EVALUATES EMPLOYEE PERFORMANCE FOR ONE REPORTING
000050*               PERIOD.  READS THE PERFORMANCE-DATA UPLOAD,
000060*               REGISTERS NEW EMPLOYEES, BUILDS ONE KPI RECORD
000070*               PER EMPLOYEE PER PERIOD, SCORES EACH METRIC
000080*               AGAINST ITS TARGET, ROLLS THE METRIC SCORES UP
000090*               INTO AN OVERALL SCORE, CLASSIFIES THE RESULT AND
000100*               PRINTS A MANAGEMENT SUMMARY REPORT.
000110*
000120*    INPUT   =  PARAMS    - EVALUATION PERIOD CONTROL RECORD
000130*               PERFDATA  - PERFORMANCE ROWS, ONE PER EMPLOYEE
000140*
000150*    OUTPUT  =  EMPMAST   - EMPLOYEE MASTER
000160*               KPIFILE   - KPI MASTER
000170*               METFILE   - KPI METRIC DETAIL
000180*               RPTFILE   - MANAGEMENT SUMMARY REPORT
000190*
000200***************************************************************
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.    KPIBATCH.
000230 AUTHOR.        R T HALVORSEN.
000240 INSTALLATION.  HUMAN RESOURCES SYSTEMS DIVISION.
000250 DATE-WRITTEN.  06/14/89.
000260 DATE-COMPILED.
000270 SECURITY.      NON-CONFIDENTIAL.
000280******************************************************************
000290*                     C H A N G E   L O G                       *
000300******************************************************************
000310*  DATE     BY   REQUEST    DESCRIPTION                          *
000320*  -------- ---- ---------- ----------------------------------- *
000330*  06/14/89 RTH  HR-0312    ORIGINAL PROGRAM - REPLACES THE      *
000340*                           MANUAL QUARTERLY REVIEW WORKSHEETS.  *
000350*  09/02/89 RTH  HR-0340    ADDED "NON SPECIFIE" DEFAULTING OF   *
000360*                           DEPARTMENT AND POSITION.             *
000370*  02/11/90 DWC  HR-0388    CORRECTED DIVIDE-BY-ZERO WHEN A      *
000380*                           METRIC IS UPLOADED WITH NO TARGET.   *
000390*  07/23/91 DWC  HR-0412    ADDED EFFICIENCY METRIC TYPE - 5TH   *
000400*                           COLUMN ON THE UPLOAD FILE.           *
000410*  04/05/93 MKL  HR-0455    RECOMMENDATION TEXT NOW KEYED TO THE *
000420*                           PER-TYPE AVERAGE, NOT THE OVERALL.   *
000430*  01/18/95 MKL  HR-0470    GENERATED E-MAIL ADDRESS FOR NEWLY   *
000440*                           REGISTERED EMPLOYEES WHEN THE        *
000450*                           UPLOAD ROW OMITS ONE.                *
000460*  11/30/96 PJS  HR-0501    RAISED EMPLOYEE/KPI TABLE LIMITS TO  *
000470*                           2000 FOR THE PLANT CONSOLIDATION.    *
000480*  08/19/98 PJS  Y2K-0017   PERIOD DATES CARRY FULL 4-DIGIT      *
000490*                           CENTURY (CCYYMMDD) - NO 2-DIGIT YEAR *
000500*                           FIELDS REMAIN ANYWHERE IN THIS       *
000510*                           PROGRAM OR ITS COPY MEMBERS.         *
000520*  03/02/99 PJS  Y2K-0017   REGRESSION RUN AGAINST 1999/2000     *
000530*                           BOUNDARY TEST DECK - NO FINDINGS.    *
000540*  06/27/00 LAF  HR-0528    CLASSIFICATION TEXT NOW BUILT ONCE   *
000550*                           PER KPI AND REUSED BY THE REPORT     *
000560*                           AND RECOMMENDATION PASSES.           *
000570*  05/14/02 LAF  HR-0561    WIDENED EMP-EMAIL TO 40 CHARACTERS   *
000580*                           TO MATCH THE NEW MAIL DOMAIN.        *
000590*  10/09/04 CBN  HR-0590    STOP CONSIDERING A ZERO UPLOAD VALUE *
000600*                           AS "MISSING" - ONLY BLANK COLUMNS    *
000610*                           ARE TREATED AS ABSENT METRICS.       *
000620*  02/06/06 CBN  HR-0604    100-OPEN-FILES NOW CHECKS EACH FILE  *
000630*                           STATUS AND ABENDS CLEANLY INSTEAD OF *
000640*                           RUNNING ON AGAINST A FILE THAT DID   *
000650*                           NOT OPEN - AUDIT FINDING 06-114.     *
000660*  11/14/07 TRM  HR-0622    PACKED THE MEASURED-VALUE, TARGET    *
000670*                           AND SCORE FIELDS (COMP-3) TO CUT     *
000680*                           DASD USAGE ON THE MASTER FILES -     *
000690*                           SEE EMPMAST/KPIREC/METREC COPY       *
000700*                           MEMBERS.                             *
000710*  03/19/09 CBN  HR-0631    REMOVED THE TOP-OF-FORM/NAME-        *
000720*                           CHARACTERS SPECIAL-NAMES CLAUSE -     *
000730*                           NEITHER DEVICE NAME WAS EVER USED,    *
000740*                           IT JUST SAT THERE.  100-OPEN-FILES    *
000750*                           NOW GOES TO 1000-ERROR-RTN ON ABORT   *
000760*                           AND 200-PROCESS-PERFDATA SKIPS A BAD  *
000770*                           ROW WITH GO TO 205-NEXT-ROW, BOTH     *
000780*                           IN LINE WITH HOW THE REST OF THE      *
000790*                           NNN-RTN SHOP PROGRAMS SHORT-CIRCUIT.  *
000800*  04/02/11 RDZ  HR-0643    110-READ-PARAMETERS ON AN EMPTY       *
000810*                           PARAMS FILE WAS ENDING THE RUN        *
000820*                           THROUGH 900-END-OF-JOB WITH RETURN-   *
000830*                           CODE LEFT AT ZERO - JCL SAW A CLEAN    *
000840*                           "RUN COMPLETE" WHEN NOTHING WAS       *
000850*                           PROCESSED.  NOW GOES TO 1000-ERROR-   *
000860*                           RTN THE SAME AS A FAILED OPEN.         *
000870******************************************************************
000880
000890 ENVIRONMENT DIVISION.
000900 CONFIGURATION SECTION.
000910 SOURCE-COMPUTER.  IBM-390.
000920 OBJECT-COMPUTER.  IBM-390.
000930
000940 INPUT-OUTPUT SECTION.
000950 FILE-CONTROL.
000960     SELECT PARM-FILE   ASSIGN TO PARAMS
000970            ORGANIZATION IS LINE SEQUENTIAL
000980            FILE STATUS  IS WS-PARM-STATUS.
000990
001000     SELECT PERF-FILE   ASSIGN TO PERFDATA
001010            ORGANIZATION IS LINE SEQUENTIAL
001020            FILE STATUS  IS WS-PERF-STATUS.
001030
001040     SELECT EMP-FILE    ASSIGN TO EMPMAST
001050            ORGANIZATION IS SEQUENTIAL
001060            FILE STATUS  IS WS-EMPF-STATUS.
001070
001080     SELECT KPI-FILE    ASSIGN TO KPIFILE
001090            ORGANIZATION IS SEQUENTIAL
001100            FILE STATUS  IS WS-KPIF-STATUS.
001110
001120     SELECT MET-FILE    ASSIGN TO METFILE
001130            ORGANIZATION IS SEQUENTIAL
001140            FILE STATUS  IS WS-METF-STATUS.
001150
001160     SELECT RPT-FILE    ASSIGN TO RPTFILE
001170            ORGANIZATION IS LINE SEQUENTIAL
001180            FILE STATUS  IS WS-RPTF-STATUS.
001190
001200 DATA DIVISION.
001210 FILE SECTION.
001220*    PARM-FILE AND PERF-FILE ARE OUR TWO INPUTS - A SINGLE CONTROL  *
001230*    RECORD SETTING THE PERIOD, AND THE UPLOAD OF RAW PERFORMANCE   *
001240*    ROWS.  LABEL RECORDS ARE OMITTED ON BOTH SINCE NEITHER IS AN   *
001250*    IBM-STANDARD-LABEL TAPE OR DISK FILE COMING FROM OUR OWN       *
001260*    OUTPUT - THEY ARRIVE FROM THE HRIS EXTRACT JOB UPSTREAM.       *
001270 FD  PARM-FILE
001280     RECORDING MODE IS F
001290     LABEL RECORDS ARE OMITTED.
001300 COPY PARMREC.
001310
001320 FD  PERF-FILE
001330     RECORDING MODE IS F
001340     LABEL RECORDS ARE OMITTED.
001350 COPY PERFREC.
001360
001370*    THE THREE MASTER FILES BELOW ARE OUR OWN OUTPUT AND CARRY      *
001380*    STANDARD LABELS SO THE NEXT JOB IN THE STREAM CAN VERIFY       *
001390*    IT READ THE RIGHT GENERATION.                                  *
001400 FD  EMP-FILE
001410     RECORDING MODE IS F
001420     LABEL RECORDS ARE STANDARD.
001430 COPY EMPMAST.
001440
001450 FD  KPI-FILE
001460     RECORDING MODE IS F
001470     LABEL RECORDS ARE STANDARD.
001480 COPY KPIREC.
001490
001500 FD  MET-FILE
001510     RECORDING MODE IS F
001520     LABEL RECORDS ARE STANDARD.
001530 COPY METREC.
001540
001550*    PRINT FILE - 132 BYTES, NO CARRIAGE-CONTROL BYTE CARRIED IN    *
001560*    THE RECORD ITSELF.  THE JCL SYSOUT DD SUPPLIES THAT.           *
001570 FD  RPT-FILE
001580     RECORDING MODE IS F
001590     LABEL RECORDS ARE OMITTED.
001600 01  RPT-LINE                         PIC X(132).
001610
001620 WORKING-STORAGE SECTION.
001630******************************************************************
001640*    FILE STATUS SWITCHES                                        *
001650******************************************************************
001660 01  WS-FILE-STATUS-GROUP.
001670     05  WS-PARM-STATUS               PIC XX     VALUE "00".
001680     05  WS-PERF-STATUS               PIC XX     VALUE "00".
001690     05  WS-EMPF-STATUS                PIC XX     VALUE "00".
001700     05  WS-KPIF-STATUS                PIC XX     VALUE "00".
001710     05  WS-METF-STATUS                PIC XX     VALUE "00".
001720     05  WS-RPTF-STATUS                PIC XX     VALUE "00".
001730     05  FILLER                        PIC X(02)  VALUE SPACES.
001740
001750******************************************************************
001760*    RUN CONTROL SWITCHES AND COUNTERS                           *
001770******************************************************************
001780 01  WS-CONTROL-SWITCHES.
001790     05  WS-PERF-EOF                  PIC 9      COMP VALUE 0.
001800     05  WS-ROW-VALID-SW              PIC X      VALUE "Y".
001810         88  WS-ROW-VALID                        VALUE "Y".
001820     05  WS-ROW-METRIC-PRESENT-SW     PIC X      VALUE "N".
001830         88  WS-ROW-METRIC-PRESENT               VALUE "Y".
001840     05  FILLER                       PIC X(02)  VALUE SPACES.
001850
001860*    WS-ABORT-SW - SET BY 100-OPEN-FILES WHEN ANY FILE FAILS TO   *
001870*    OPEN.  HR-0604.                                              *
001880 77  WS-ABORT-SW                      PIC X      VALUE "N".
001890     88  WS-ABORT-REQUESTED                      VALUE "Y".
001900
001910 01  WS-RUN-COUNTERS.
001920     05  WS-EMP-COUNT                 PIC 9(04)  COMP VALUE 0.
001930     05  WS-KPI-COUNT                 PIC 9(04)  COMP VALUE 0.
001940     05  WS-MET-COUNT                 PIC 9(05)  COMP VALUE 0.
001950     05  WS-EMPLOYEES-PROCESSED       PIC 9(05)  COMP VALUE 0.
001960     05  WS-KPIS-CREATED              PIC 9(05)  COMP VALUE 0.
001970     05  WS-METRICS-CREATED           PIC 9(05)  COMP VALUE 0.
001980     05  WS-ROWS-IN-ERROR             PIC 9(05)  COMP VALUE 0.
001990     05  FILLER                       PIC X(02)  VALUE SPACES.
002000
002010*    ZERO MEANS "NOT FOUND YET" ON BOTH OF THESE - NEVER A VALID    *
002020*    TABLE SUBSCRIPT, SINCE EMP-IDX/KPI-IDX ARE 1-ORIGIN.            *
002030 01  WS-FOUND-SUBSCRIPTS.
002040     05  WS-FOUND-EMP-IDX             PIC 9(04)  COMP VALUE 0.
002050     05  WS-FOUND-KPI-IDX             PIC 9(04)  COMP VALUE 0.
002060     05  FILLER                       PIC X(02)  VALUE SPACES.
002070
002080******************************************************************
002090*    RUN PARAMETER WORKING COPY - PERIOD DATES CARRY FULL CCYY   *
002100******************************************************************
002110 01  WS-RUN-PERIOD-START               PIC 9(08)  VALUE 0.
002120 01  WS-RUN-PERIOD-START-R REDEFINES WS-RUN-PERIOD-START.
002130     05  WS-RPS-CCYY                   PIC 9(04).
002140     05  WS-RPS-MM                     PIC 9(02).
002150     05  WS-RPS-DD                     PIC 9(02).
002160 01  WS-RUN-PERIOD-END                 PIC 9(08)  VALUE 0.
002170 01  WS-RUN-PERIOD-END-R   REDEFINES WS-RUN-PERIOD-END.
002180     05  WS-RPE-CCYY                   PIC 9(04).
002190     05  WS-RPE-MM                     PIC 9(02).
002200     05  WS-RPE-DD                     PIC 9(02).
002210
002220******************************************************************
002230*    METRIC TYPE NAME TABLE - SUBSCRIPT 1-5 IS THE "TYPE NUMBER" *
002240*    USED THROUGHOUT THE ANALYSIS AND RECOMMENDATION PASSES.    *
002250******************************************************************
002260 01  WS-METRIC-TYPE-NAMES.
002270     05  FILLER                        PIC X(60)  VALUE
002280         "ATTENDANCE  VELOCITY    QUALITY     PRODUCTIVITY"
002290         "EFFICIENCY  ".
002300 01  WS-METRIC-TYPE-NAMES-R REDEFINES WS-METRIC-TYPE-NAMES.
002310     05  WS-TYPE-NAME-OC OCCURS 5 TIMES
002320                         INDEXED BY TYPE-SRCH-IDX.
002330         10  WS-TYPE-NAME               PIC X(12).
002340
002350******************************************************************
002360*    ACHIEVEMENT-SCORE WORK AREA                                 *
002370******************************************************************
002380*    WS-ACHIEVEMENT IS RECOMPUTED FOR EVERY METRIC IN 412-COMPUTE-  *
002390*    ACHIEVEMENT AND CONSUMED IMMEDIATELY BY 414-ACCUMULATE-TYPE -  *
002400*    IT CARRIES NO VALUE BETWEEN METRICS AND NEEDS NONE.            *
002410 77  WS-ACHIEVEMENT                    PIC S9(05)V99 COMP-3 VALUE 0.
002420 77  WS-TYPE-NUM                       PIC 9(01)  COMP VALUE 0.
002430
002440 01  WS-TYPE-ACCUMULATORS.
002450     05  WS-TYPE-SUM-TBL   PIC S9(07)V99 COMP-3 OCCURS 5 TIMES.
002460     05  WS-TYPE-CNT-TBL   PIC 9(05)     COMP OCCURS 5 TIMES.
002470     05  FILLER            PIC X(02)  VALUE SPACES.
002480
002490 01  WS-OVERALL-WORK.
002500     05  WS-OVERALL-SUM                PIC S9(05)V99 COMP-3 VALUE 0.
002510     05  WS-TYPE-PRESENT-CNT            PIC 9(02) COMP VALUE 0.
002520     05  FILLER                         PIC X(02) VALUE SPACES.
002530
002540******************************************************************
002550*    EMPLOYEE TABLE - ONE ENTRY PER DISTINCT EMPLOYEE SEEN ON    *
002560*    THE UPLOAD THIS RUN.  UC- FIELDS ARE UPPER-CASED SHADOW     *
002570*    COPIES USED FOR CASE-INSENSITIVE MATCHING.                 *
002580******************************************************************
002590 01  WS-EMPLOYEE-TABLE.
002600     05  WS-EMP-ENTRY OCCURS 1 TO 2000 TIMES
002610                      DEPENDING ON WS-EMP-COUNT
002620                      INDEXED BY EMP-IDX.
002630         10  WS-EMP-ID                  PIC 9(06).
002640         10  WS-EMP-FIRST                PIC X(20).
002650         10  WS-EMP-LAST                 PIC X(20).
002660         10  WS-EMP-EMAIL                PIC X(40).
002670         10  WS-EMP-DEPT                 PIC X(20).
002680         10  WS-EMP-POSN                 PIC X(20).
002690         10  WS-EMP-UC-FIRST             PIC X(20).
002700         10  WS-EMP-UC-LAST              PIC X(20).
002710         10  WS-EMP-UC-EMAIL             PIC X(40).
002720
002730******************************************************************
002740*    KPI TABLE - ONE ENTRY PER EMPLOYEE PER PERIOD.  THE TYPE-  *
002750*    AVERAGE/COUNT TABLES ARE FILLED BY THE ANALYSIS PASS AND   *
002760*    READ AGAIN BY THE REPORT AND RECOMMENDATION PASSES.         *
002770******************************************************************
002780 01  WS-KPI-TABLE.
002790     05  WS-KPI-ENTRY OCCURS 1 TO 2000 TIMES
002800                      DEPENDING ON WS-KPI-COUNT
002810                      INDEXED BY KPI-IDX.
002820         10  WS-KPI-ID                   PIC 9(06).
002830         10  WS-KPI-EMP-ID                PIC 9(06).
002840         10  WS-KPI-PSTART                PIC 9(08).
002850         10  WS-KPI-PEND                  PIC 9(08).
002860         10  WS-KPI-SCORE                 PIC S9(03)V99 COMP-3.
002870         10  WS-KPI-ASSESS                PIC X(60).
002880         10  WS-KPI-TYPE-AVG OCCURS 5 TIMES PIC S9(03)V99 COMP-3.
002890         10  WS-KPI-TYPE-CNT OCCURS 5 TIMES PIC 9(05) COMP.
002900
002910******************************************************************
002920*    METRIC TABLE - ONE ENTRY PER RECOGNIZED METRIC COLUMN       *
002930*    PRESENT ON AN UPLOAD ROW.                                   *
002940******************************************************************
002950 01  WS-METRIC-TABLE.
002960     05  WS-MET-ENTRY OCCURS 1 TO 10000 TIMES
002970                      DEPENDING ON WS-MET-COUNT
002980                      INDEXED BY MET-IDX.
002990         10  WS-MET-ID                   PIC 9(06).
003000         10  WS-MET-KPI-ID                PIC 9(06).
003010         10  WS-MET-TYPE                  PIC X(12).
003020         10  WS-MET-VALUE                 PIC S9(05)V99 COMP-3.
003030         10  WS-MET-TARGET                PIC S9(05)V99 COMP-3.
003040         10  WS-MET-UNIT                  PIC X(04).
003050
003060******************************************************************
003070*    ROW WORK AREAS                                              *
003080******************************************************************
003090 01  WS-ROW-WORK.
003100     05  WS-UC-ROW-FIRST                PIC X(20).
003110     05  WS-UC-ROW-LAST                 PIC X(20).
003120     05  WS-UC-ROW-EMAIL                 PIC X(40).
003130     05  WS-ROW-METRIC-VALUE             PIC S9(05)V99 COMP-3.
003140     05  WS-WORK-EMAIL                   PIC X(40).
003150     05  FILLER                           PIC X(02) VALUE SPACES.
003160
003170******************************************************************
003180*    RECOMMENDATION LINE BUFFER FOR THE CURRENT KPI              *
003190******************************************************************
003200 01  WS-RECOMMEND-AREA.
003210     05  WS-RECOMMEND-CNT                PIC 9(02) COMP VALUE 0.
003220     05  WS-RECOMMEND-LINE OCCURS 8 TIMES PIC X(56).
003230     05  FILLER                           PIC X(02) VALUE SPACES.
003240
003250 77  WS-PRT-IDX                          PIC 9(02) COMP VALUE 0.
003260
003270******************************************************************
003280*    DATE-EDIT WORK AREA FOR THE REPORT HEADING                 *
003290******************************************************************
003300 01  WS-RPT-DATE-WORK                    PIC 9(08) VALUE 0.
003310 01  WS-RPT-DATE-WORK-R REDEFINES WS-RPT-DATE-WORK.
003320     05  WS-RPT-DATE-WORK-MM              PIC 99.
003330     05  WS-RPT-DATE-WORK-DD              PIC 99.
003340     05  WS-RPT-DATE-WORK-CCYY            PIC 9(04).
003350
003360******************************************************************
003370*    REPORT LINE LAYOUTS                                         *
003380******************************************************************
003390 01  WS-RPT-BLANK-LINE                   PIC X(132) VALUE SPACES.
003400
003410 01  WS-RPT-HEADING-1.
003420     05  FILLER                     PIC X(30) VALUE
003430         "EMPLOYEE KPI EVALUATION REPORT".
003440     05  FILLER                     PIC X(10) VALUE SPACES.
003450     05  FILLER                     PIC X(8)  VALUE "PERIOD: ".
003460     05  WS-RPT-PSTART              PIC 99/99/9999.
003470     05  FILLER                     PIC X(3)  VALUE " - ".
003480     05  WS-RPT-PEND                PIC 99/99/9999.
003490     05  FILLER                     PIC X(61) VALUE SPACES.
003500
003510 01  WS-RPT-EMP-HEADER.
003520     05  FILLER                     PIC X(4)  VALUE SPACES.
003530     05  FILLER                     PIC X(12) VALUE
003540         "EMPLOYEE ID:".
003550     05  WS-RPT-EMP-ID              PIC ZZZZZ9.
003560     05  FILLER                     PIC X(4)  VALUE SPACES.
003570     05  FILLER                     PIC X(6)  VALUE "NAME: ".
003580     05  WS-RPT-EMP-NAME            PIC X(41).
003590     05  FILLER                     PIC X(59) VALUE SPACES.
003600
003610 01  WS-RPT-METRIC-LINE.
003620     05  FILLER                     PIC X(8)  VALUE SPACES.
003630     05  WS-RPT-MET-TYPE            PIC X(12).
003640     05  FILLER                     PIC X(3)  VALUE SPACES.
003650     05  WS-RPT-MET-AVG             PIC ZZ9.99.
003660     05  FILLER                     PIC X(1)  VALUE "%".
003670     05  FILLER                     PIC X(3)  VALUE SPACES.
003680     05  WS-RPT-MET-CLASS           PIC X(24).
003690     05  FILLER                     PIC X(75) VALUE SPACES.
003700
003710 01  WS-RPT-OVERALL-LINE.
003720     05  FILLER                     PIC X(8)  VALUE SPACES.
003730     05  FILLER                     PIC X(15) VALUE
003740         "OVERALL SCORE: ".
003750     05  WS-RPT-OVERALL-SCORE       PIC ZZ9.99.
003760     05  FILLER                     PIC X(1)  VALUE "%".
003770     05  FILLER                     PIC X(3)  VALUE SPACES.
003780     05  WS-RPT-OVERALL-ASSESS      PIC X(41).
003790     05  FILLER                     PIC X(58) VALUE SPACES.
003800
003810 01  WS-RPT-RECOMMEND-LINE.
003820     05  FILLER                     PIC X(10) VALUE SPACES.
003830     05  FILLER                     PIC X(3)  VALUE "-- ".
003840     05  WS-RPT-RECOMMEND-TEXT      PIC X(56).
003850     05  FILLER                     PIC X(63) VALUE SPACES.
003860
003870 01  WS-RPT-TOTALS-LINE.
003880     05  FILLER                     PIC X(4)  VALUE SPACES.
003890     05  WS-RPT-TOT-LABEL           PIC X(28).
003900     05  WS-RPT-TOT-VALUE           PIC ZZZ,ZZ9.
003910     05  FILLER                     PIC X(93) VALUE SPACES.
003920
003930 PROCEDURE DIVISION.
003940******************************************************************
003950*    MAIN-LOGIC DRIVES THE WHOLE RUN IN FOUR PASSES -             *
003960*    (1) OPEN/READ THE CONTROL RECORD, (2) INGEST EVERY ROW ON    *
003970*    PERFDATA (200 RANGE), (3) ANALYZE AND RECOMMEND FOR EVERY     *
003980*    KPI TOUCHED THIS RUN (300/400/500 RANGE), (4) WRITE THE       *
003990*    THREE MASTER FILES AND PRINT THE SUMMARY (600/700 RANGE).     *
004000*    NOTHING IS WRITTEN TO EMPMAST, KPIFILE OR METFILE UNTIL ALL   *
004010*    ROWS ARE IN AND SCORED - THE TABLES IN WORKING-STORAGE ARE    *
004020*    THE "DATABASE" FOR THE DURATION OF THE RUN.  HR-0312.         *
004030******************************************************************
004040 MAIN-LOGIC.
004050     PERFORM 100-OPEN-FILES      THRU 100-EXIT.
004060*    HR-0631 - 100-OPEN-FILES ONLY SETS THE SWITCH.  THE ACTUAL    *
004070*    ABEND BRANCH LIVES HERE SO THE DECISION TO TERMINATE THE RUN  *
004080*    IS VISIBLE AT THE TOP OF MAIN-LOGIC, NOT BURIED IN A STOP RUN *
004090*    INSIDE A PERFORMED PARAGRAPH.                                 *
004100     IF WS-ABORT-REQUESTED
004110         MOVE 16 TO RETURN-CODE
004120         GO TO 1000-ERROR-RTN.
004130     PERFORM 110-READ-PARAMETERS THRU 110-EXIT.
004140     PERFORM 120-READ-PERFFILE   THRU 120-EXIT.
004150*    ONE PASS OF 200-PROCESS-PERFDATA PER INPUT ROW.  THE PARAGRAPH*
004160*    ITSELF DOES THE NEXT READ AT THE BOTTOM (205-NEXT-ROW) SO     *
004170*    WS-PERF-EOF IS ALWAYS CURRENT WHEN THIS TEST RUNS AGAIN.       *
004180     PERFORM 200-PROCESS-PERFDATA THRU 200-EXIT
004190         UNTIL WS-PERF-EOF = 1.
004200     PERFORM 300-ANALYZE-ALL-KPIS THRU 300-EXIT.
004210     PERFORM 600-WRITE-MASTER-FILES THRU 600-EXIT.
004220     PERFORM 700-PRINT-REPORT    THRU 700-EXIT.
004230     PERFORM 900-END-OF-JOB      THRU 900-EXIT.
004240     STOP RUN.
004250
004260******************************************************************
004270*    100 RANGE - OPEN FILES AND READ THE RUN-PARAMETER RECORD     *
004280*    HR-0604 (02/06/06) - ORIGINALLY THIS PARAGRAPH JUST OPENED    *
004290*    THE SIX FILES AND FELL THROUGH.  AUDIT FINDING 06-114 CAUGHT  *
004300*    A RUN THAT KEPT GOING AGAINST AN EMPMAST THAT NEVER OPENED    *
004310*    (A DD STATEMENT HAD BEEN MISCODED) AND WROTE A "CLEAN" RUN    *
004320*    COMPLETE MESSAGE OVER AN EMPTY OUTPUT FILE.  EVERY SELECT'S   *
004330*    FILE STATUS IS NOW CHECKED HERE; A BAD STATUS ONLY SETS       *
004340*    WS-ABORT-SW - THE ABEND ITSELF HAPPENS BACK IN MAIN-LOGIC SO  *
004350*    THIS PARAGRAPH DOES NOT HAVE TO KNOW WHAT RETURN-CODE MEANS.  *
004360******************************************************************
004370 100-OPEN-FILES.
004380     OPEN INPUT  PARM-FILE.
004390     OPEN INPUT  PERF-FILE.
004400     OPEN OUTPUT EMP-FILE.
004410     OPEN OUTPUT KPI-FILE.
004420     OPEN OUTPUT MET-FILE.
004430     OPEN OUTPUT RPT-FILE.
004440*    CONTROL FILE - NO PERIOD START/END AVAILABLE IF THIS ONE IS   *
004450*    NOT OPEN, SO NOTHING DOWNSTREAM CAN RUN.                      *
004460     IF WS-PARM-STATUS NOT = "00"
004470         DISPLAY "KPIBATCH - ERROR OPENING PARAMS FILE. RC: "
004480             WS-PARM-STATUS
004490         MOVE "Y" TO WS-ABORT-SW.
004500*    UPLOAD FILE - THE ONE A MISSING OR MISNAMED DD MOST OFTEN      *
004510*    HITS, SINCE IT CHANGES EVERY PERIOD.                           *
004520     IF WS-PERF-STATUS NOT = "00"
004530         DISPLAY "KPIBATCH - ERROR OPENING PERFDATA FILE. RC: "
004540             WS-PERF-STATUS
004550         MOVE "Y" TO WS-ABORT-SW.
004560     IF WS-EMPF-STATUS NOT = "00"
004570         DISPLAY "KPIBATCH - ERROR OPENING EMPMAST FILE. RC: "
004580             WS-EMPF-STATUS
004590         MOVE "Y" TO WS-ABORT-SW.
004600     IF WS-KPIF-STATUS NOT = "00"
004610         DISPLAY "KPIBATCH - ERROR OPENING KPIFILE FILE. RC: "
004620             WS-KPIF-STATUS
004630         MOVE "Y" TO WS-ABORT-SW.
004640     IF WS-METF-STATUS NOT = "00"
004650         DISPLAY "KPIBATCH - ERROR OPENING METFILE FILE. RC: "
004660             WS-METF-STATUS
004670         MOVE "Y" TO WS-ABORT-SW.
004680*    REPORT FILE - OUTPUT ONLY, BUT A FULL SPOOL OR BAD SYSOUT      *
004690*    CLASS CAN FAIL THIS OPEN JUST AS EASILY AS THE OTHERS.         *
004700     IF WS-RPTF-STATUS NOT = "00"
004710         DISPLAY "KPIBATCH - ERROR OPENING RPTFILE FILE. RC: "
004720             WS-RPTF-STATUS
004730         MOVE "Y" TO WS-ABORT-SW.
004740 100-EXIT.
004750     EXIT.
004760
004770*    HR-0643 (04/02/11) - AN EMPTY PARAMS FILE USED TO FALL THROUGH *
004780*    TO 900-END-OF-JOB AND STOP RUN WITH RETURN-CODE LEFT AT ITS    *
004790*    DEFAULT OF ZERO - A JCL STEP-CONDITION CHECK SAW A CLEAN "RUN  *
004800*    COMPLETE" EVEN THOUGH NO PERIOD WAS EVER ESTABLISHED AND NO    *
004810*    ROW COULD HAVE BEEN PROCESSED.  THIS NOW ABENDS THE SAME WAY   *
004820*    A FAILED OPEN DOES - SEE 1000-ERROR-RTN.                       *
004830 110-READ-PARAMETERS.
004840     READ PARM-FILE
004850         AT END
004860             DISPLAY "KPIBATCH - PARAMS FILE IS EMPTY - ABEND"
004870             MOVE 16 TO RETURN-CODE
004880             GO TO 1000-ERROR-RTN.
004890     MOVE PRM-PERIOD-START TO WS-RUN-PERIOD-START.
004900     MOVE PRM-PERIOD-END   TO WS-RUN-PERIOD-END.
004910 110-EXIT.
004920     EXIT.
004930
004940*    ONE RECORD OF PERFDATA PER CALL.  CALLED ONCE COLD FROM        *
004950*    MAIN-LOGIC TO PRIME THE LOOP, THEN AGAIN FROM 205-NEXT-ROW     *
004960*    AT THE END OF EVERY 200-PROCESS-PERFDATA PASS.                 *
004970 120-READ-PERFFILE.
004980     READ PERF-FILE
004990         AT END MOVE 1 TO WS-PERF-EOF.
005000 120-EXIT.
005010     EXIT.
005020
005030******************************************************************
005040*    200 RANGE - UNIT 1 - INGESTION OF ONE PERFORMANCE ROW       *
005050******************************************************************
005060*    ONE CALL PER INPUT ROW.  A BAD ROW IS COUNTED AND SKIPPED - IT *
005070*    NEVER GETS AS FAR AS THE EMPLOYEE/KPI TABLES, SO A BATCH OF    *
005080*    GARBAGE ROWS CANNOT CREATE PARTIAL EMPLOYEE OR KPI ENTRIES.    *
005090 200-PROCESS-PERFDATA.
005100     PERFORM 210-VALIDATE-ROW THRU 210-EXIT.
005110*    HR-0631 - GO TO 205-NEXT-ROW SKIPS STRAIGHT TO THE NEXT READ   *
005120*    WITHOUT TOUCHING THE EMPLOYEE/KPI/METRIC LOGIC BELOW.          *
005130     IF NOT WS-ROW-VALID
005140         ADD 1 TO WS-ROWS-IN-ERROR
005150         GO TO 205-NEXT-ROW.
005160     PERFORM 220-FIND-OR-CREATE-EMPLOYEE THRU 220-EXIT.
005170     PERFORM 230-FIND-OR-CREATE-KPI       THRU 230-EXIT.
005180     PERFORM 240-BUILD-METRICS            THRU 240-EXIT.
005190     ADD 1 TO WS-EMPLOYEES-PROCESSED.
005200*    LANDING LABEL FOR THE HR-0631 GO TO ABOVE - KEEPS THE NEXT    *
005210*    READ IN THE NORMAL FALL-THROUGH PATH EVEN WHEN A ROW WAS      *
005220*    SKIPPED, SO WS-PERF-EOF STILL GETS UPDATED EVERY ITERATION.   *
005230 205-NEXT-ROW.
005240     PERFORM 120-READ-PERFFILE THRU 120-EXIT.
005250 200-EXIT.
005260     EXIT.
005270
005280*    A ROW IS REJECTED ONLY WHEN THE NAME FIELDS ARE MISSING - THAT *
005290*    IS THE ONE FIELD COMBINATION NOTHING ELSE IN THE RUN CAN       *
005300*    DEFAULT, SINCE IT IS WHAT THE EMPLOYEE IS MATCHED ON.  A       *
005310*    MISSING E-MAIL, DEPARTMENT OR POSITION IS NOT AN ERROR - SEE   *
005320*    250-DEFAULT-MISSING-FIELDS - AND A MISSING METRIC VALUE IS     *
005330*    NOT AN ERROR EITHER - SEE 244-GET-ROW-METRIC-VALUE.            *
005340 210-VALIDATE-ROW.
005350     MOVE "Y" TO WS-ROW-VALID-SW.
005360     IF IN-FIRST-NAME = SPACES OR IN-LAST-NAME = SPACES
005370         MOVE "N" TO WS-ROW-VALID-SW.
005380 210-EXIT.
005390     EXIT.
005400
005410*    MATCH-OR-CREATE LOGIC FOR THE EMPLOYEE TABLE.  E-MAIL IS THE   *
005420*    PREFERRED KEY WHEN THE ROW CARRIES ONE, SINCE TWO EMPLOYEES    *
005430*    CAN SHARE A FIRST/LAST NAME BUT NOT AN E-MAIL ADDRESS;         *
005440*    OTHERWISE FALL BACK TO A CASE-INSENSITIVE NAME MATCH.  NEITHER *
005450*    SEARCH IS INDEXED - THE TABLE IS WALKED LINEARLY, WHICH IS FINE*
005460*    AT THE 2000-EMPLOYEE CEILING HR-0501 SET FOR THE PLANT         *
005470*    CONSOLIDATION.                                                 *
005480 220-FIND-OR-CREATE-EMPLOYEE.
005490     PERFORM 222-UPPERCASE-ROW-FIELDS THRU 222-EXIT.
005500     MOVE 0 TO WS-FOUND-EMP-IDX.
005510     IF IN-EMAIL NOT = SPACES
005520         PERFORM 224-SEARCH-EMPLOYEE-BY-EMAIL THRU 224-EXIT
005530     ELSE
005540         PERFORM 226-SEARCH-EMPLOYEE-BY-NAME THRU 226-EXIT.
005550     IF WS-FOUND-EMP-IDX = 0
005560         PERFORM 228-CREATE-EMPLOYEE THRU 228-EXIT.
005570 220-EXIT.
005580     EXIT.
005590
005600*    UPPER-CASES THE ROW'S NAME/E-MAIL FIELDS INTO THE WS-UC- SHADOW*
005610*    COPIES USED BY THE SEARCH PARAGRAPHS BELOW, SO "Jane.Doe" AND  *
005620*    "JANE.DOE" MATCH THE SAME EMPLOYEE ROW.  THE MASTER FILE STILL *
005630*    GETS THE ROW'S ORIGINAL MIXED-CASE SPELLING - ONLY THE MATCH   *
005640*    KEY IS FOLDED.                                                 *
005650 222-UPPERCASE-ROW-FIELDS.
005660     MOVE IN-FIRST-NAME TO WS-UC-ROW-FIRST.
005670     INSPECT WS-UC-ROW-FIRST CONVERTING
005680         "abcdefghijklmnopqrstuvwxyz" TO
005690         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005700     MOVE IN-LAST-NAME TO WS-UC-ROW-LAST.
005710     INSPECT WS-UC-ROW-LAST CONVERTING
005720         "abcdefghijklmnopqrstuvwxyz" TO
005730         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005740     MOVE IN-EMAIL TO WS-UC-ROW-EMAIL.
005750     INSPECT WS-UC-ROW-EMAIL CONVERTING
005760         "abcdefghijklmnopqrstuvwxyz" TO
005770         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005780 222-EXIT.
005790     EXIT.
005800
005810*    STOPS AS SOON AS A MATCH IS FOUND - WS-FOUND-EMP-IDX NOT = 0   *
005820*    IS PART OF THE VARYING UNTIL, NOT A SEPARATE TEST AFTERWARD.   *
005830 224-SEARCH-EMPLOYEE-BY-EMAIL.
005840     PERFORM 225-CHECK-ONE-EMAIL THRU 225-EXIT
005850         VARYING EMP-IDX FROM 1 BY 1
005860         UNTIL EMP-IDX > WS-EMP-COUNT OR WS-FOUND-EMP-IDX NOT = 0.
005870 224-EXIT.
005880     EXIT.
005890
005900*    COMPARES UPPER-CASED SHADOW FIELDS, NOT THE RAW MASTER FIELDS -*
005910*    SEE 222-UPPERCASE-ROW-FIELDS AND 250-DEFAULT-MISSING-FIELDS.   *
005920 225-CHECK-ONE-EMAIL.
005930     IF WS-EMP-UC-EMAIL (EMP-IDX) = WS-UC-ROW-EMAIL
005940         MOVE EMP-IDX TO WS-FOUND-EMP-IDX.
005950 225-EXIT.
005960     EXIT.
005970
005980*    ONLY REACHED WHEN THE ROW HAS NO E-MAIL.  SAME LINEAR-SEARCH   *
005990*    SHAPE AS 224-SEARCH-EMPLOYEE-BY-EMAIL.                         *
006000 226-SEARCH-EMPLOYEE-BY-NAME.
006010     PERFORM 227-CHECK-ONE-NAME THRU 227-EXIT
006020         VARYING EMP-IDX FROM 1 BY 1
006030         UNTIL EMP-IDX > WS-EMP-COUNT OR WS-FOUND-EMP-IDX NOT = 0.
006040 226-EXIT.
006050     EXIT.
006060
006070*    BOTH FIRST AND LAST MUST MATCH - A SHARED LAST NAME ALONE IS   *
006080*    NOT ENOUGH TO TREAT TWO ROWS AS THE SAME EMPLOYEE.              *
006090 227-CHECK-ONE-NAME.
006100     IF WS-EMP-UC-FIRST (EMP-IDX) = WS-UC-ROW-FIRST AND
006110        WS-EMP-UC-LAST  (EMP-IDX) = WS-UC-ROW-LAST
006120         MOVE EMP-IDX TO WS-FOUND-EMP-IDX.
006130 227-EXIT.
006140     EXIT.
006150
006160*    WS-EMP-COUNT IS BOTH THE TABLE'S OCCURS-DEPENDING-ON COUNTER   *
006170*    AND, BECAUSE EMPLOYEE NUMBERS ARE ASSIGNED SEQUENTIALLY, THE   *
006180*    NEW EMPLOYEE'S EMP-ID - ONE ADD SERVES BOTH PURPOSES.          *
006190 228-CREATE-EMPLOYEE.
006200     ADD 1 TO WS-EMP-COUNT.
006210     MOVE WS-EMP-COUNT TO WS-FOUND-EMP-IDX.
006220     MOVE WS-EMP-COUNT TO WS-EMP-ID    (WS-EMP-COUNT).
006230     MOVE IN-FIRST-NAME TO WS-EMP-FIRST (WS-EMP-COUNT).
006240     MOVE IN-LAST-NAME  TO WS-EMP-LAST  (WS-EMP-COUNT).
006250     PERFORM 250-DEFAULT-MISSING-FIELDS THRU 250-EXIT.
006260 228-EXIT.
006270     EXIT.
006280
006290*    DUPLICATE-PREVENTION RULE - AT MOST ONE KPI PER EMPLOYEE PER   *
006300*    PERIOD.  RE-PROCESSING THE SAME EMPLOYEE/PERIOD COMBINATION ON*
006310*    A LATER ROW ADDS ITS METRICS TO THIS SAME KPI RATHER THAN      *
006320*    OPENING A SECOND ONE - SEE 232-CHECK-ONE-KPI'S THREE-WAY TEST. *
006330 230-FIND-OR-CREATE-KPI.
006340     MOVE 0 TO WS-FOUND-KPI-IDX.
006350     PERFORM 232-CHECK-ONE-KPI THRU 232-EXIT
006360         VARYING KPI-IDX FROM 1 BY 1
006370         UNTIL KPI-IDX > WS-KPI-COUNT OR WS-FOUND-KPI-IDX NOT = 0.
006380     IF WS-FOUND-KPI-IDX = 0
006390         PERFORM 234-CREATE-KPI THRU 234-EXIT.
006400 230-EXIT.
006410     EXIT.
006420
006430*    EMPLOYEE + PERIOD START + PERIOD END ALL THREE MUST MATCH -    *
006440*    Y2K-0017 MADE SURE THESE ARE FULL CCYYMMDD SO TWO DIFFERENT    *
006450*    CENTURIES NEVER COLLIDE ON THE SAME TWO-DIGIT YEAR.            *
006460 232-CHECK-ONE-KPI.
006470     IF WS-KPI-EMP-ID (KPI-IDX) = WS-EMP-ID (WS-FOUND-EMP-IDX) AND
006480        WS-KPI-PSTART (KPI-IDX) = WS-RUN-PERIOD-START AND
006490        WS-KPI-PEND   (KPI-IDX) = WS-RUN-PERIOD-END
006500         MOVE KPI-IDX TO WS-FOUND-KPI-IDX.
006510 232-EXIT.
006520     EXIT.
006530
006540*    KPI-ID IS ASSIGNED THE SAME WAY EMP-ID IS IN 228-CREATE-       *
006550*    EMPLOYEE - THE NEW TABLE COUNT DOUBLES AS THE NEW KEY.          *
006560 234-CREATE-KPI.
006570     ADD 1 TO WS-KPI-COUNT.
006580     MOVE WS-KPI-COUNT TO WS-FOUND-KPI-IDX.
006590     MOVE WS-KPI-COUNT TO WS-KPI-ID (WS-KPI-COUNT).
006600     MOVE WS-EMP-ID (WS-FOUND-EMP-IDX) TO WS-KPI-EMP-ID
006610         (WS-KPI-COUNT).
006620     MOVE WS-RUN-PERIOD-START TO WS-KPI-PSTART (WS-KPI-COUNT).
006630     MOVE WS-RUN-PERIOD-END   TO WS-KPI-PEND   (WS-KPI-COUNT).
006640     ADD 1 TO WS-KPIS-CREATED.
006650 234-EXIT.
006660     EXIT.
006670
006680*    HR-0412 - FIVE METRIC COLUMNS SINCE EFFICIENCY WAS ADDED IN     *
006690*    1991.  WS-TYPE-NUM DRIVES BOTH THIS LOOP AND THE METRIC-TYPE    *
006700*    NAME TABLE (WS-METRIC-TYPE-NAMES) SO ADDING A SIXTH COLUMN      *
006710*    SOMEDAY MEANS WIDENING THAT TABLE AND THIS "UNTIL > 5", NOT     *
006720*    RESTRUCTURING THE LOOP.                                         *
006730 240-BUILD-METRICS.
006740     PERFORM 242-BUILD-ONE-METRIC THRU 242-EXIT
006750         VARYING WS-TYPE-NUM FROM 1 BY 1 UNTIL WS-TYPE-NUM > 5.
006760 240-EXIT.
006770     EXIT.
006780
006790*    A METRIC ROW IS ONLY BUILT WHEN THE COLUMN IS ACTUALLY PRESENT *
006800*    ON THE UPLOAD - SEE 244-GET-ROW-METRIC-VALUE.  A ROW WITH      *
006810*    THREE OF FIVE COLUMNS FILLED IN CREATES EXACTLY THREE METRIC   *
006820*    RECORDS, NOT FIVE WITH TWO ZEROES.                             *
006830 242-BUILD-ONE-METRIC.
006840     PERFORM 244-GET-ROW-METRIC-VALUE THRU 244-EXIT.
006850     IF WS-ROW-METRIC-PRESENT
006860         ADD 1 TO WS-MET-COUNT
006870         MOVE WS-MET-COUNT TO WS-MET-ID (WS-MET-COUNT)
006880         MOVE WS-KPI-ID (WS-FOUND-KPI-IDX) TO WS-MET-KPI-ID
006890             (WS-MET-COUNT)
006900         MOVE WS-TYPE-NAME (WS-TYPE-NUM) TO WS-MET-TYPE
006910             (WS-MET-COUNT)
006920         MOVE WS-ROW-METRIC-VALUE TO WS-MET-VALUE (WS-MET-COUNT)
006930         PERFORM 246-SET-METRIC-TARGET THRU 246-EXIT
006940         MOVE "%" TO WS-MET-UNIT (WS-MET-COUNT)
006950         ADD 1 TO WS-METRICS-CREATED.
006960 242-EXIT.
006970     EXIT.
006980
006990*    HR-0590 (10/09/04) - "PRESENT" USED TO MEAN NON-ZERO, WHICH     *
007000*    SILENTLY DROPPED A LEGITIMATE 0.00 READING (E.G. ZERO DEFECTS  *
007010*    ON A QUALITY COLUMN).  IS NUMERIC IS THE TEST NOW - A BLANK    *
007020*    COLUMN FAILS IT AND IS TREATED AS ABSENT; A ZERO THAT WAS      *
007030*    ACTUALLY KEYED IN PASSES IT AND IS SCORED NORMALLY.            *
007040 244-GET-ROW-METRIC-VALUE.
007050     MOVE "N" TO WS-ROW-METRIC-PRESENT-SW.
007060     IF WS-TYPE-NUM = 1 AND IN-ATTENDANCE IS NUMERIC
007070         MOVE IN-ATTENDANCE TO WS-ROW-METRIC-VALUE
007080         MOVE "Y" TO WS-ROW-METRIC-PRESENT-SW.
007090     IF WS-TYPE-NUM = 2 AND IN-VELOCITY IS NUMERIC
007100         MOVE IN-VELOCITY TO WS-ROW-METRIC-VALUE
007110         MOVE "Y" TO WS-ROW-METRIC-PRESENT-SW.
007120     IF WS-TYPE-NUM = 3 AND IN-QUALITY IS NUMERIC
007130         MOVE IN-QUALITY TO WS-ROW-METRIC-VALUE
007140         MOVE "Y" TO WS-ROW-METRIC-PRESENT-SW.
007150     IF WS-TYPE-NUM = 4 AND IN-PRODUCTIVITY IS NUMERIC
007160         MOVE IN-PRODUCTIVITY TO WS-ROW-METRIC-VALUE
007170         MOVE "Y" TO WS-ROW-METRIC-PRESENT-SW.
007180     IF WS-TYPE-NUM = 5 AND IN-EFFICIENCY IS NUMERIC
007190         MOVE IN-EFFICIENCY TO WS-ROW-METRIC-VALUE
007200         MOVE "Y" TO WS-ROW-METRIC-PRESENT-SW.
007210 244-EXIT.
007220     EXIT.
007230
007240*    HR-0388 (02/11/90) - A BLANK/NON-NUMERIC TARGET USED TO FLOW   *
007250*    STRAIGHT INTO THE 412-COMPUTE-ACHIEVEMENT DIVIDE AND ABEND THE *
007260*    RUN.  FORCING AN ABSENT TARGET TO ZERO HERE MEANS THAT DIVIDE  *
007270*    NEVER SEES ANYTHING BUT A TESTED, POSITIVE TARGET OR A CLEAN   *
007280*    ZERO IT KNOWS TO TREAT AS "NO TARGET GIVEN."                   *
007290 246-SET-METRIC-TARGET.
007300     IF IN-TARGET IS NUMERIC
007310         MOVE IN-TARGET TO WS-MET-TARGET (WS-MET-COUNT)
007320     ELSE
007330         MOVE ZERO TO WS-MET-TARGET (WS-MET-COUNT).
007340 246-EXIT.
007350     EXIT.
007360
007370*    HR-0340 (09/02/89) - DEPARTMENT/POSITION DEFAULT TO "NON        *
007380*    SPECIFIE" RATHER THAN SPACES SO THE SUMMARY REPORT NEVER PRINTS*
007390*    A BLANK WHERE A MANAGER EXPECTS TO SEE A VALUE.  E-MAIL GETS   *
007400*    A GENERATED ADDRESS INSTEAD OF A DEFAULT STRING - HR-0470 -    *
007410*    SINCE A FAKE "NON SPECIFIE" E-MAIL WOULD NOT BE UNIQUE AND     *
007420*    WOULD BREAK THE 224-SEARCH-EMPLOYEE-BY-EMAIL MATCH FOR EVERY   *
007430*    OTHER EMPLOYEE MISSING AN ADDRESS.                              *
007440 250-DEFAULT-MISSING-FIELDS.
007450     IF IN-EMAIL = SPACES
007460         PERFORM 252-GENERATE-EMAIL THRU 252-EXIT
007470     ELSE
007480         MOVE IN-EMAIL TO WS-EMP-EMAIL (WS-EMP-COUNT).
007490     IF IN-DEPARTMENT = SPACES
007500         MOVE "NON SPECIFIE" TO WS-EMP-DEPT (WS-EMP-COUNT)
007510     ELSE
007520         MOVE IN-DEPARTMENT TO WS-EMP-DEPT (WS-EMP-COUNT).
007530     IF IN-POSITION = SPACES
007540         MOVE "NON SPECIFIE" TO WS-EMP-POSN (WS-EMP-COUNT)
007550     ELSE
007560         MOVE IN-POSITION TO WS-EMP-POSN (WS-EMP-COUNT).
007570     MOVE WS-EMP-FIRST (WS-EMP-COUNT) TO
007580         WS-EMP-UC-FIRST (WS-EMP-COUNT).
007590     INSPECT WS-EMP-UC-FIRST (WS-EMP-COUNT) CONVERTING
007600         "abcdefghijklmnopqrstuvwxyz" TO
007610         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007620     MOVE WS-EMP-LAST (WS-EMP-COUNT) TO
007630         WS-EMP-UC-LAST (WS-EMP-COUNT).
007640     INSPECT WS-EMP-UC-LAST (WS-EMP-COUNT) CONVERTING
007650         "abcdefghijklmnopqrstuvwxyz" TO
007660         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007670     MOVE WS-EMP-EMAIL (WS-EMP-COUNT) TO
007680         WS-EMP-UC-EMAIL (WS-EMP-COUNT).
007690     INSPECT WS-EMP-UC-EMAIL (WS-EMP-COUNT) CONVERTING
007700         "abcdefghijklmnopqrstuvwxyz" TO
007710         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007720 250-EXIT.
007730     EXIT.
007740
007750*    HR-0470 (01/18/95) - GENERATED ADDRESS IS FIRST.LAST@EXAMPLE.COM*
007760*    LOWER-CASED, REGARDLESS OF HOW THE NAME WAS KEYED ON THE ROW - *
007770*    THE MAIL DOMAIN NEVER ACCEPTED MIXED-CASE LOCAL PARTS.          *
007780 252-GENERATE-EMAIL.
007790     MOVE SPACES TO WS-WORK-EMAIL.
007800     STRING IN-FIRST-NAME DELIMITED BY SPACE
007810            "."            DELIMITED BY SIZE
007820            IN-LAST-NAME   DELIMITED BY SPACE
007830            "@example.com" DELIMITED BY SIZE
007840            INTO WS-WORK-EMAIL.
007850     INSPECT WS-WORK-EMAIL CONVERTING
007860         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
007870         "abcdefghijklmnopqrstuvwxyz".
007880     MOVE WS-WORK-EMAIL TO WS-EMP-EMAIL (WS-EMP-COUNT).
007890 252-EXIT.
007900     EXIT.
007910
007920******************************************************************
007930*    300 RANGE - UNIT 2/3 DRIVER - ANALYZE EVERY KPI CREATED     *
007940*    OR TOUCHED THIS RUN                                         *
007950******************************************************************
007960*    KPI-IDX IS LEFT POINTING AT THE LAST KPI ANALYZED WHEN THIS     *
007970*    PARAGRAPH EXITS - 500-BUILD-RECOMMENDATIONS AND THE 700-RANGE   *
007980*    REPORT WRITER BOTH RELY ON THAT SAME SUBSCRIPT STILL BEING SET  *
007990*    WHEN THEY RUN AGAINST THE SAME KPI LATER IN THE JOB.            *
008000 300-ANALYZE-ALL-KPIS.
008010     PERFORM 400-ANALYZE-ONE-KPI THRU 400-EXIT
008020         VARYING KPI-IDX FROM 1 BY 1 UNTIL KPI-IDX > WS-KPI-COUNT.
008030 300-EXIT.
008040     EXIT.
008050
008060*    HR-0455 - SCORES ARE KEPT TWO WAYS FOR EVERY KPI: A PER-TYPE    *
008070*    AVERAGE (415) AND AN OVERALL AVERAGE-OF-THE-AVERAGES (430).     *
008080*    THE TWO ARE COMPUTED FROM THE SAME METRIC PASS BUT ARE NOT      *
008090*    THE SAME NUMBER - AN EMPLOYEE STRONG IN FOUR TYPES AND ABSENT   *
008100*    FROM ONE IS SCORED ON THE FOUR PRESENT, NOT PENALIZED FOR THE   *
008110*    MISSING ONE - SEE 432-SUM-OVERALL'S WS-KPI-TYPE-CNT TEST.       *
008120 400-ANALYZE-ONE-KPI.
008130     PERFORM 405-RESET-TYPE-ACCUMULATORS THRU 405-EXIT.
008140     PERFORM 410-SCORE-METRIC THRU 410-EXIT
008150         VARYING MET-IDX FROM 1 BY 1 UNTIL MET-IDX > WS-MET-COUNT.
008160     PERFORM 415-COMPUTE-TYPE-AVERAGES THRU 415-EXIT.
008170     PERFORM 430-COMPUTE-OVERALL THRU 430-EXIT.
008180 400-EXIT.
008190     EXIT.
008200
008210*    MUST RUN BEFORE 410-SCORE-METRIC BELOW - THE ACCUMULATOR TABLE  *
008220*    IS SHARED ACROSS ALL KPIS IN THE RUN (IT IS NOT KPI-INDEXED),   *
008230*    SO IT HAS TO BE ZEROED FOR EACH NEW KPI OR ONE EMPLOYEE'S       *
008240*    TOTALS WOULD BLEED INTO THE NEXT.                               *
008250 405-RESET-TYPE-ACCUMULATORS.
008260     MOVE ZEROS TO WS-TYPE-SUM-TBL.
008270     MOVE ZEROS TO WS-TYPE-CNT-TBL.
008280 405-EXIT.
008290     EXIT.
008300
008310*    THE METRIC TABLE IS NOT SUBDIVIDED BY KPI, SO EVERY METRIC IN   *
008320*    THE WHOLE RUN IS WALKED FOR EVERY KPI AND FILTERED ON           *
008330*    WS-MET-KPI-ID - A FULL TABLE SCAN PER KPI, ACCEPTABLE AT THE    *
008340*    VOLUMES HR-0501 SIZED THIS PROGRAM FOR.                         *
008350 410-SCORE-METRIC.
008360     IF WS-MET-KPI-ID (MET-IDX) = WS-KPI-ID (KPI-IDX)
008370         PERFORM 412-COMPUTE-ACHIEVEMENT THRU 412-EXIT
008380         PERFORM 414-ACCUMULATE-TYPE     THRU 414-EXIT.
008390 410-EXIT.
008400     EXIT.
008410
008420*    HR-0388 - GUARDS THE SAME DIVIDE THAT ONCE ABENDED ON A BLANK   *
008430*    TARGET.  246-SET-METRIC-TARGET ALREADY FORCED ANY NON-NUMERIC   *
008440*    TARGET TO ZERO, SO "TARGET > 0" HERE MEANS "A REAL TARGET WAS   *
008450*    GIVEN" - WITHOUT ONE, THE RAW METRIC VALUE STANDS AS ITS OWN    *
008460*    ACHIEVEMENT PERCENTAGE RATHER THAN DIVIDING BY ZERO.            *
008470 412-COMPUTE-ACHIEVEMENT.
008480     IF WS-MET-TARGET (MET-IDX) > 0
008490         COMPUTE WS-ACHIEVEMENT ROUNDED =
008500             (WS-MET-VALUE (MET-IDX) / WS-MET-TARGET (MET-IDX))
008510             * 100
008520     ELSE
008530         MOVE WS-MET-VALUE (MET-IDX) TO WS-ACHIEVEMENT.
008540 412-EXIT.
008550     EXIT.
008560
008570*    A METRIC WHOSE TYPE NAME DOES NOT RESOLVE (WS-TYPE-NUM = 0)     *
008580*    CONTRIBUTES NOTHING HERE - IT IS COUNTED AS SCORED BUT NOT      *
008590*    ACCUMULATED INTO ANY OF THE FIVE TYPE BUCKETS.                  *
008600 414-ACCUMULATE-TYPE.
008610     PERFORM 416-RESOLVE-TYPE-NUMBER THRU 416-EXIT.
008620     IF WS-TYPE-NUM NOT = 0
008630         ADD WS-ACHIEVEMENT TO WS-TYPE-SUM-TBL (WS-TYPE-NUM)
008640         ADD 1 TO WS-TYPE-CNT-TBL (WS-TYPE-NUM).
008650 414-EXIT.
008660     EXIT.
008670
008680*    HR-0622 - SEARCH REPLACED AN EARLIER FIVE-DEEP IF/ELSE CHAIN    *
008690*    THAT HAD TO BE EDITED BY HAND EVERY TIME A METRIC TYPE NAME     *
008700*    WAS RE-WORDED ON A REPORT.  A STORED NAME THAT MATCHES NOTHING  *
008710*    IN THE TABLE (A TYPO ON THE UPLOAD, FOR INSTANCE) FALLS OUT     *
008720*    THE AT END BRANCH WITH WS-TYPE-NUM ZERO AND IS SIMPLY NOT       *
008730*    ACCUMULATED - NOT ABENDED.                                      *
008740 416-RESOLVE-TYPE-NUMBER.
008750     MOVE 0 TO WS-TYPE-NUM.
008760     SET TYPE-SRCH-IDX TO 1.
008770     SEARCH WS-TYPE-NAME-OC
008780         AT END MOVE 0 TO WS-TYPE-NUM
008790         WHEN WS-TYPE-NAME (TYPE-SRCH-IDX) = WS-MET-TYPE (MET-IDX)
008800             SET WS-TYPE-NUM TO TYPE-SRCH-IDX.
008810 416-EXIT.
008820     EXIT.
008830
008840*    RUNS ONCE PER KPI, AFTER ALL OF THAT KPI'S METRICS HAVE BEEN   *
008850*    SCORED AND ACCUMULATED BY 410-SCORE-METRIC ABOVE.               *
008860 415-COMPUTE-TYPE-AVERAGES.
008870     PERFORM 417-AVERAGE-ONE-TYPE THRU 417-EXIT
008880         VARYING WS-TYPE-NUM FROM 1 BY 1 UNTIL WS-TYPE-NUM > 5.
008890 415-EXIT.
008900     EXIT.
008910
008920*    A TYPE WITH NO METRICS THIS PERIOD GETS A STORED ZERO, NOT A    *
008930*    DIVIDE-BY-ZERO ABEND AND NOT A CARRIED-OVER VALUE FROM A        *
008940*    PRIOR KPI - WS-KPI-TYPE-CNT IS WHAT 432-SUM-OVERALL LATER       *
008950*    CHECKS TO TELL "GENUINELY ZERO" FROM "NEVER MEASURED."          *
008960 417-AVERAGE-ONE-TYPE.
008970     IF WS-TYPE-CNT-TBL (WS-TYPE-NUM) > 0
008980         COMPUTE WS-KPI-TYPE-AVG (KPI-IDX WS-TYPE-NUM) ROUNDED =
008990             WS-TYPE-SUM-TBL (WS-TYPE-NUM) /
009000             WS-TYPE-CNT-TBL (WS-TYPE-NUM)
009010         MOVE WS-TYPE-CNT-TBL (WS-TYPE-NUM) TO
009020             WS-KPI-TYPE-CNT (KPI-IDX WS-TYPE-NUM)
009030     ELSE
009040         MOVE ZERO TO WS-KPI-TYPE-AVG (KPI-IDX WS-TYPE-NUM)
009050         MOVE ZERO TO WS-KPI-TYPE-CNT (KPI-IDX WS-TYPE-NUM).
009060 417-EXIT.
009070     EXIT.
009080
009090*    WS-OVERALL-SUM/WS-TYPE-PRESENT-CNT ARE RESET HERE, NOT IN      *
009100*    405-RESET-TYPE-ACCUMULATORS - THEY BELONG TO THE OVERALL-SCORE *
009110*    COMPUTATION, NOT THE PER-TYPE ONE, SO THEY ARE KEPT WITH THE   *
009120*    PARAGRAPH THAT OWNS THEM.                                       *
009130 430-COMPUTE-OVERALL.
009140     MOVE 0 TO WS-OVERALL-SUM.
009150     MOVE 0 TO WS-TYPE-PRESENT-CNT.
009160     PERFORM 432-SUM-OVERALL THRU 432-EXIT
009170         VARYING WS-TYPE-NUM FROM 1 BY 1 UNTIL WS-TYPE-NUM > 5.
009180     IF WS-TYPE-PRESENT-CNT > 0
009190         COMPUTE WS-KPI-SCORE (KPI-IDX) ROUNDED =
009200             WS-OVERALL-SUM / WS-TYPE-PRESENT-CNT
009210     ELSE
009220         MOVE ZERO TO WS-KPI-SCORE (KPI-IDX).
009230     PERFORM 434-SET-OVERALL-ASSESSMENT THRU 434-EXIT.
009240 430-EXIT.
009250     EXIT.
009260
009270*    HR-0455 - ONLY TYPES ACTUALLY MEASURED (WS-KPI-TYPE-CNT > 0)    *
009280*    CONTRIBUTE TO THE OVERALL SCORE.  WITHOUT THIS TEST AN          *
009290*    EMPLOYEE MISSING TWO OF FIVE METRIC TYPES WOULD BE AVERAGED     *
009300*    AGAINST TWO STORED ZEROES AND UNFAIRLY DRAGGED DOWN.            *
009310 432-SUM-OVERALL.
009320     IF WS-KPI-TYPE-CNT (KPI-IDX WS-TYPE-NUM) > 0
009330         ADD WS-KPI-TYPE-AVG (KPI-IDX WS-TYPE-NUM) TO
009340             WS-OVERALL-SUM
009350         ADD 1 TO WS-TYPE-PRESENT-CNT.
009360 432-EXIT.
009370     EXIT.
009380
009390*    HR-0528 - THE FOUR ASSESSMENT BANDS (85/70/55) WERE SET BY HR   *
009400*    POLICY, NOT BY THIS PROGRAM, AND HAVE NOT CHANGED SINCE THEY    *
009410*    WERE FIRST CODED - BUILT ONCE HERE AND REUSED AS-IS BY BOTH     *
009420*    THE MASTER FILE (620) AND THE PRINTED REPORT (740/742) SO THE   *
009430*    WORDING NEVER DRIFTS BETWEEN THE TWO OUTPUTS.                   *
009440 434-SET-OVERALL-ASSESSMENT.
009450     IF WS-KPI-SCORE (KPI-IDX) >= 85
009460         MOVE "EXCEPTIONAL PERFORMANCE" TO WS-KPI-ASSESS (KPI-IDX)
009470     ELSE IF WS-KPI-SCORE (KPI-IDX) >= 70
009480         MOVE "SOLID PERFORMANCE" TO WS-KPI-ASSESS (KPI-IDX)
009490     ELSE IF WS-KPI-SCORE (KPI-IDX) >= 55
009500         MOVE "AVERAGE PERFORMANCE, IMPROVEMENT NEEDED" TO
009510             WS-KPI-ASSESS (KPI-IDX)
009520     ELSE
009530         MOVE "IMMEDIATE ATTENTION REQUIRED" TO
009540             WS-KPI-ASSESS (KPI-IDX).
009550 434-EXIT.
009560     EXIT.
009570
009580******************************************************************
009590*    500 RANGE - UNIT 3 - RECOMMENDATION ENGINE FOR THE KPI      *
009600*    CURRENTLY ADDRESSED BY KPI-IDX                               *
009610******************************************************************
009620*    HR-0561 (06/14/99) - THE RECOMMENDATION TABLE IS RESET AND      *
009630*    REBUILT FRESH FOR EACH KPI - IT IS NOT KPI-INDEXED THE WAY      *
009640*    WS-KPI-TYPE-AVG IS, SO UNLIKE THAT TABLE IT MUST BE CLEARED     *
009650*    HERE RATHER THAN ONLY ONCE AT JOB START.  A KPI THAT CLEARS     *
009660*    EVERY TYPE THRESHOLD GETS THE "SATISFACTORY" LINE BELOW         *
009670*    RATHER THAN AN EMPTY RECOMMENDATION BLOCK ON THE REPORT.        *
009680 500-BUILD-RECOMMENDATIONS.
009690     MOVE 0 TO WS-RECOMMEND-CNT.
009700     PERFORM 510-TYPE-RECOMMENDATION THRU 510-EXIT
009710         VARYING WS-TYPE-NUM FROM 1 BY 1 UNTIL WS-TYPE-NUM > 5.
009720     IF WS-KPI-SCORE (KPI-IDX) < 60
009730         PERFORM 520-GENERAL-REMEDIATION THRU 520-EXIT.
009740     IF WS-RECOMMEND-CNT = 0
009750         ADD 1 TO WS-RECOMMEND-CNT
009760         MOVE "NO SPECIFIC RECOMMENDATION, PERFORMANCE SATISFACTORY"
009770             TO WS-RECOMMEND-LINE (WS-RECOMMEND-CNT).
009780 500-EXIT.
009790     EXIT.
009800
009810*    THE 70-PERCENT LINE HERE IS DELIBERATELY HIGHER THAN THE        *
009820*    60-PERCENT OVERALL-SCORE LINE IN 500 ABOVE - A SINGLE WEAK      *
009830*    TYPE CAN EARN A TARGETED RECOMMENDATION EVEN WHEN THE KPI AS    *
009840*    A WHOLE IS NOT YET BELOW THE GENERAL-REMEDIATION THRESHOLD.     *
009850 510-TYPE-RECOMMENDATION.
009860     IF WS-KPI-TYPE-CNT (KPI-IDX WS-TYPE-NUM) > 0 AND
009870        WS-KPI-TYPE-AVG (KPI-IDX WS-TYPE-NUM) < 70
009880         PERFORM 512-EMIT-TYPE-LINE THRU 512-EXIT.
009890 510-EXIT.
009900     EXIT.
009910
009920*    WS-TYPE-NUM DRIVES THE SAME FIVE-WAY BRANCH AS 244 AND 416 -    *
009930*    KEPT AS AN IF/ELSE CHAIN RATHER THAN A SEARCH BECAUSE EACH      *
009940*    BRANCH PRODUCES A DIFFERENT LITERAL, NOT A TABLE LOOKUP.        *
009950 512-EMIT-TYPE-LINE.
009960     ADD 1 TO WS-RECOMMEND-CNT.
009970     IF WS-TYPE-NUM = 1
009980         MOVE "ATTENDANCE: IMPROVE PUNCTUALITY AND PRESENCE" TO
009990             WS-RECOMMEND-LINE (WS-RECOMMEND-CNT)
010000     ELSE IF WS-TYPE-NUM = 2
010010         MOVE "VELOCITY: REMOVE WORKFLOW BOTTLENECKS" TO
010020             WS-RECOMMEND-LINE (WS-RECOMMEND-CNT)
010030     ELSE IF WS-TYPE-NUM = 3
010040         MOVE "QUALITY: REINFORCE QUALITY CONTROL AND TRAINING" TO
010050             WS-RECOMMEND-LINE (WS-RECOMMEND-CNT)
010060     ELSE IF WS-TYPE-NUM = 4
010070         MOVE "PRODUCTIVITY: REVIEW TOOLS AND METHODS" TO
010080             WS-RECOMMEND-LINE (WS-RECOMMEND-CNT)
010090     ELSE
010100         MOVE "EFFICIENCY: REDUCE WASTE, IMPROVE TIME MANAGEMENT" TO
010110             WS-RECOMMEND-LINE (WS-RECOMMEND-CNT).
010120 512-EXIT.
010130     EXIT.
010140
010150*    THESE THREE LINES ARE FIXED - HR POLICY WANTS THE SAME THREE    *
010160*    REMEDIATION STEPS EVERY TIME OVERALL SCORE DROPS BELOW 60,      *
010170*    REGARDLESS OF WHICH TYPE(S) ARE WEAK.  THIS RUNS IN ADDITION    *
010180*    TO, NOT INSTEAD OF, ANY TYPE-SPECIFIC LINES FROM 510 ABOVE.     *
010190 520-GENERAL-REMEDIATION.
010200     ADD 1 TO WS-RECOMMEND-CNT.
010210     MOVE "SCHEDULE A FOLLOW-UP MEETING WITH THE EMPLOYEE" TO
010220         WS-RECOMMEND-LINE (WS-RECOMMEND-CNT).
010230     ADD 1 TO WS-RECOMMEND-CNT.
010240     MOVE "ESTABLISH A FORMAL IMPROVEMENT PLAN" TO
010250         WS-RECOMMEND-LINE (WS-RECOMMEND-CNT).
010260     ADD 1 TO WS-RECOMMEND-CNT.
010270     MOVE "ASSIGN TRAINING RESOURCES TO ADDRESS THE GAPS" TO
010280         WS-RECOMMEND-LINE (WS-RECOMMEND-CNT).
010290 520-EXIT.
010300     EXIT.
010310
010320******************************************************************
010330*    600 RANGE - WRITE THE THREE MASTER FILES FROM THE TABLES   *
010340*    BUILT DURING THIS RUN                                       *
010350******************************************************************
010360*    EACH TABLE IS WRITTEN IN THE ORDER ITS ROWS WERE BUILT -        *
010370*    EMPLOYEE, THEN KPI, THEN METRIC - SO A DOWNSTREAM JOB READING   *
010380*    THESE SEQUENTIALLY SEES PARENT ROWS BEFORE THE CHILD ROWS       *
010390*    THAT REFERENCE THEM BY ID.  NONE OF THE THREE FILES IS SORTED   *
010400*    AFTER THE FACT - THE BUILD ORDER IS THE FILE ORDER.             *
010410 600-WRITE-MASTER-FILES.
010420     PERFORM 610-WRITE-ONE-EMPLOYEE THRU 610-EXIT
010430         VARYING EMP-IDX FROM 1 BY 1 UNTIL EMP-IDX > WS-EMP-COUNT.
010440     PERFORM 620-WRITE-ONE-KPI THRU 620-EXIT
010450         VARYING KPI-IDX FROM 1 BY 1 UNTIL KPI-IDX > WS-KPI-COUNT.
010460     PERFORM 630-WRITE-ONE-METRIC THRU 630-EXIT
010470         VARYING MET-IDX FROM 1 BY 1 UNTIL MET-IDX > WS-MET-COUNT.
010480 600-EXIT.
010490     EXIT.
010500
010510*    EMPMAST-REC IS MOVED FIELD BY FIELD RATHER THAN GROUP-MOVED - *
010520*    THE TABLE ENTRY AND THE MASTER RECORD ARE NOT IN THE SAME     *
010530*    FIELD ORDER, SINCE THE TABLE CARRIES THE UC- SHADOW FIELDS    *
010540*    THE MASTER RECORD HAS NO NEED TO STORE.                        *
010550 610-WRITE-ONE-EMPLOYEE.
010560     MOVE WS-EMP-ID    (EMP-IDX) TO EMP-ID.
010570     MOVE WS-EMP-FIRST (EMP-IDX) TO EMP-FIRST-NAME.
010580     MOVE WS-EMP-LAST  (EMP-IDX) TO EMP-LAST-NAME.
010590     MOVE WS-EMP-EMAIL (EMP-IDX) TO EMP-EMAIL.
010600     MOVE WS-EMP-DEPT  (EMP-IDX) TO EMP-DEPARTMENT.
010610     MOVE WS-EMP-POSN  (EMP-IDX) TO EMP-POSITION.
010620     WRITE EMPMAST-REC.
010630 610-EXIT.
010640     EXIT.
010650
010660*    THE PER-TYPE AVERAGE/COUNT ARRAYS BUILT DURING ANALYSIS ARE    *
010670*    NOT WRITTEN TO KPIREC - ONLY THE BLENDED SCORE AND THE         *
010680*    ASSESSMENT TEXT GO TO THE MASTER FILE.  THE PER-TYPE DETAIL    *
010690*    LIVES ONLY ON THE PRINTED REPORT, NOT ON DISK.                  *
010700 620-WRITE-ONE-KPI.
010710     MOVE WS-KPI-ID       (KPI-IDX) TO KPI-ID.
010720     MOVE WS-KPI-EMP-ID   (KPI-IDX) TO KPI-EMP-ID.
010730     MOVE WS-KPI-PSTART   (KPI-IDX) TO KPI-PERIOD-START.
010740     MOVE WS-KPI-PEND     (KPI-IDX) TO KPI-PERIOD-END.
010750     MOVE WS-KPI-SCORE    (KPI-IDX) TO KPI-OVERALL-SCORE.
010760     MOVE WS-KPI-ASSESS   (KPI-IDX) TO KPI-ASSESSMENT.
010770     WRITE KPIREC-REC.
010780 620-EXIT.
010790     EXIT.
010800
010810*    METRIC RECORDS ARE NOT DATED WITH THE PERIOD DIRECTLY - THEY   *
010820*    CARRY ONLY MET-KPI-ID, AND THE KPI RECORD THEY POINT BACK TO    *
010830*    IS WHERE THE PERIOD ACTUALLY LIVES.  AVOIDS STORING THE SAME   *
010840*    TWO DATES REDUNDANTLY ON EVERY ONE OF UP TO 10,000 ROWS.        *
010850 630-WRITE-ONE-METRIC.
010860     MOVE WS-MET-ID     (MET-IDX) TO MET-ID.
010870     MOVE WS-MET-KPI-ID (MET-IDX) TO MET-KPI-ID.
010880     MOVE WS-MET-TYPE   (MET-IDX) TO MET-TYPE.
010890     MOVE WS-MET-VALUE  (MET-IDX) TO MET-VALUE.
010900     MOVE WS-MET-TARGET (MET-IDX) TO MET-TARGET.
010910     MOVE WS-MET-UNIT   (MET-IDX) TO MET-UNIT.
010920     WRITE METREC-REC.
010930 630-EXIT.
010940     EXIT.
010950
010960******************************************************************
010970*    700 RANGE - MANAGEMENT SUMMARY REPORT                       *
010980******************************************************************
010990*    ONE BLOCK PER KPI, NOT PER EMPLOYEE - AN EMPLOYEE WITH ONLY    *
011000*    ONE KPI THIS PERIOD GETS ONE BLOCK; THE LOOP IS DRIVEN OFF     *
011010*    WS-KPI-COUNT, NOT WS-EMP-COUNT.  NO PAGE-BREAK LOGIC IS        *
011020*    CARRIED HERE - THE REPORT IS ONE CONTINUOUS RUN WITH HEADING   *
011030*    AND TOTALS ONLY AT THE TOP AND BOTTOM.                         *
011040 700-PRINT-REPORT.
011050     PERFORM 710-PRINT-HEADING THRU 710-EXIT.
011060     PERFORM 720-PRINT-EMPLOYEE-BLOCK THRU 720-EXIT
011070         VARYING KPI-IDX FROM 1 BY 1 UNTIL KPI-IDX > WS-KPI-COUNT.
011080     PERFORM 750-PRINT-CONTROL-TOTALS THRU 750-EXIT.
011090 700-EXIT.
011100     EXIT.
011110
011120*    Y2K-0017 (11/30/98) - THE HEADING USED TO PRINT THE PARAMETER   *
011130*    FILE'S CCYYMMDD DATES AS-IS; THIS REASSEMBLES THEM THROUGH      *
011140*    WS-RPT-DATE-WORK SO THE PRINTED FORMAT STAYS MM/DD/CCYY EVEN    *
011150*    THOUGH THE STORED FIELDS CARRY THE FULL FOUR-DIGIT YEAR.        *
011160 710-PRINT-HEADING.
011170     MOVE WS-RPS-MM   TO WS-RPT-DATE-WORK-MM.
011180     MOVE WS-RPS-DD   TO WS-RPT-DATE-WORK-DD.
011190     MOVE WS-RPS-CCYY TO WS-RPT-DATE-WORK-CCYY.
011200     MOVE WS-RPT-DATE-WORK TO WS-RPT-PSTART.
011210     MOVE WS-RPE-MM   TO WS-RPT-DATE-WORK-MM.
011220     MOVE WS-RPE-DD   TO WS-RPT-DATE-WORK-DD.
011230     MOVE WS-RPE-CCYY TO WS-RPT-DATE-WORK-CCYY.
011240     MOVE WS-RPT-DATE-WORK TO WS-RPT-PEND.
011250     WRITE RPT-LINE FROM WS-RPT-HEADING-1.
011260     WRITE RPT-LINE FROM WS-RPT-BLANK-LINE.
011270 710-EXIT.
011280     EXIT.
011290
011300*    HR-0561 - 500-BUILD-RECOMMENDATIONS IS CALLED A SECOND TIME     *
011310*    HERE, FROM THE REPORT WRITER RATHER THAN FROM THE ANALYSIS      *
011320*    PASS - THE RECOMMENDATION TEXT IS NEVER STORED ON THE KPI       *
011330*    TABLE, SO IT IS REBUILT AT PRINT TIME FROM THE SAME             *
011340*    WS-KPI-TYPE-AVG VALUES 400-ANALYZE-ONE-KPI ALREADY COMPUTED.    *
011350 720-PRINT-EMPLOYEE-BLOCK.
011360     PERFORM 725-FIND-EMPLOYEE-FOR-KPI THRU 725-EXIT.
011370     PERFORM 727-PRINT-EMPLOYEE-HEADER THRU 727-EXIT.
011380     PERFORM 740-PRINT-METRIC-LINE THRU 740-EXIT
011390         VARYING WS-TYPE-NUM FROM 1 BY 1 UNTIL WS-TYPE-NUM > 5.
011400     PERFORM 742-PRINT-OVERALL-LINE THRU 742-EXIT.
011410     PERFORM 500-BUILD-RECOMMENDATIONS THRU 500-EXIT.
011420     PERFORM 744-PRINT-RECOMMENDATION-LINES THRU 744-EXIT
011430         VARYING WS-PRT-IDX FROM 1 BY 1
011440         UNTIL WS-PRT-IDX > WS-RECOMMEND-CNT.
011450     WRITE RPT-LINE FROM WS-RPT-BLANK-LINE.
011460 720-EXIT.
011470     EXIT.
011480
011490*    KPI-EMP-ID IS NOT THE SAME SUBSCRIPT AS WS-FOUND-EMP-IDX WAS    *
011500*    WHEN THE KPI WAS CREATED BACK IN UNIT 1 - THE EMPLOYEE TABLE    *
011510*    HAS TO BE RE-SEARCHED FOR EVERY BLOCK PRINTED, SINCE THE       *
011520*    REPORT PASS RUNS IN KPI ORDER, NOT EMPLOYEE-CREATION ORDER.     *
011530 725-FIND-EMPLOYEE-FOR-KPI.
011540     MOVE 0 TO WS-FOUND-EMP-IDX.
011550     PERFORM 726-CHECK-EMPLOYEE-ID THRU 726-EXIT
011560         VARYING EMP-IDX FROM 1 BY 1
011570         UNTIL EMP-IDX > WS-EMP-COUNT OR WS-FOUND-EMP-IDX NOT = 0.
011580 725-EXIT.
011590     EXIT.
011600
011610*    NUMERIC EMP-ID COMPARE, NOT A NAME COMPARE - FASTER, AND THE   *
011620*    ONLY KEY THE KPI TABLE ACTUALLY STORES FOR ITS OWNER.           *
011630 726-CHECK-EMPLOYEE-ID.
011640     IF WS-EMP-ID (EMP-IDX) = WS-KPI-EMP-ID (KPI-IDX)
011650         MOVE EMP-IDX TO WS-FOUND-EMP-IDX.
011660 726-EXIT.
011670     EXIT.
011680
011690*    WS-FOUND-EMP-IDX = 0 IS POSSIBLE ONLY IF THE EMPLOYEE TABLE     *
011700*    WERE CORRUPTED BETWEEN UNIT 1 AND UNIT 2/3 - IT CANNOT HAPPEN   *
011710*    IN NORMAL FLOW SINCE EVERY KPI IS CREATED FROM AN EMPLOYEE      *
011720*    ALREADY IN THE TABLE.  THE NAME IS LEFT BLANK RATHER THAN       *
011730*    ABENDING IF IT EVER DOES.                                       *
011740 727-PRINT-EMPLOYEE-HEADER.
011750     MOVE WS-KPI-EMP-ID (KPI-IDX) TO WS-RPT-EMP-ID.
011760     MOVE SPACES TO WS-RPT-EMP-NAME.
011770     IF WS-FOUND-EMP-IDX NOT = 0
011780         STRING WS-EMP-FIRST (WS-FOUND-EMP-IDX) DELIMITED BY SPACE
011790                " "        DELIMITED BY SIZE
011800                WS-EMP-LAST (WS-FOUND-EMP-IDX)  DELIMITED BY SPACE
011810                INTO WS-RPT-EMP-NAME.
011820     WRITE RPT-LINE FROM WS-RPT-EMP-HEADER.
011830 727-EXIT.
011840     EXIT.
011850
011860*    HR-0455 - A TYPE LINE IS PRINTED ONLY WHEN WS-KPI-TYPE-CNT IS   *
011870*    NONZERO, SO A TYPE THE EMPLOYEE WAS NEVER MEASURED ON THIS      *
011880*    PERIOD SIMPLY DOES NOT APPEAR ON THE REPORT - IT IS NOT         *
011890*    PRINTED AS A ZERO, WHICH WOULD READ AS A FAILING SCORE.         *
011900 740-PRINT-METRIC-LINE.
011910     IF WS-KPI-TYPE-CNT (KPI-IDX WS-TYPE-NUM) > 0
011920         MOVE WS-TYPE-NAME (WS-TYPE-NUM) TO WS-RPT-MET-TYPE
011930         MOVE WS-KPI-TYPE-AVG (KPI-IDX WS-TYPE-NUM) TO
011940             WS-RPT-MET-AVG
011950         PERFORM 745-CLASSIFY-TYPE-AVERAGE THRU 745-EXIT
011960         WRITE RPT-LINE FROM WS-RPT-METRIC-LINE.
011970 740-EXIT.
011980     EXIT.
011990
012000*    THESE FOUR BANDS (90/75/60) ARE DELIBERATELY NOT THE SAME       *
012010*    CUT POINTS AS 434-SET-OVERALL-ASSESSMENT'S (85/70/55) -         *
012020*    THIS CLASSIFIES A SINGLE METRIC TYPE FOR THE DETAIL LINE,       *
012030*    WHILE 434 CLASSIFIES THE BLENDED OVERALL SCORE; HR POLICY       *
012040*    HOLDS INDIVIDUAL METRICS TO A SLIGHTLY HIGHER BAR THAN IT       *
012050*    HOLDS THE OVERALL AVERAGE.                                      *
012060 745-CLASSIFY-TYPE-AVERAGE.
012070     IF WS-KPI-TYPE-AVG (KPI-IDX WS-TYPE-NUM) >= 90
012080         MOVE "EXCELLENT" TO WS-RPT-MET-CLASS
012090     ELSE IF WS-KPI-TYPE-AVG (KPI-IDX WS-TYPE-NUM) >= 75
012100         MOVE "GOOD" TO WS-RPT-MET-CLASS
012110     ELSE IF WS-KPI-TYPE-AVG (KPI-IDX WS-TYPE-NUM) >= 60
012120         MOVE "ACCEPTABLE, IMPROVABLE" TO WS-RPT-MET-CLASS
012130     ELSE
012140         MOVE "BELOW EXPECTATIONS" TO WS-RPT-MET-CLASS.
012150 745-EXIT.
012160     EXIT.
012170
012180*    PRINTS AFTER ALL FIVE (OR FEWER) 740-PRINT-METRIC-LINE DETAIL   *
012190*    LINES FOR THIS KPI, SO THE BLENDED SCORE READS AS A SUMMARY     *
012200*    OF WHAT JUST PRINTED ABOVE IT RATHER THAN A STANDALONE FIGURE. *
012210 742-PRINT-OVERALL-LINE.
012220     MOVE WS-KPI-SCORE  (KPI-IDX) TO WS-RPT-OVERALL-SCORE.
012230     MOVE WS-KPI-ASSESS (KPI-IDX) TO WS-RPT-OVERALL-ASSESS.
012240     WRITE RPT-LINE FROM WS-RPT-OVERALL-LINE.
012250 742-EXIT.
012260     EXIT.
012270
012280*    WS-PRT-IDX IS A SEPARATE SUBSCRIPT FROM EMP-IDX/KPI-IDX/MET-IDX *
012290*    ON PURPOSE - THE RECOMMENDATION TABLE IS NOT KEYED BY ANY OF    *
012300*    THE OTHER THREE AND REBUILDS ITS OWN COUNT PER KPI.             *
012310 744-PRINT-RECOMMENDATION-LINES.
012320     MOVE WS-RECOMMEND-LINE (WS-PRT-IDX) TO WS-RPT-RECOMMEND-TEXT.
012330     WRITE RPT-LINE FROM WS-RPT-RECOMMEND-LINE.
012340 744-EXIT.
012350     EXIT.
012360
012370*    THE FOUR CONTROL TOTALS PRINTED HERE ARE THE SAME FOUR          *
012380*    COUNTERS 900-END-OF-JOB DISPLAYS TO THE JOB LOG BELOW - ONE     *
012390*    ON THE REPORT FOR THE DEPARTMENT, ONE ON THE CONSOLE FOR        *
012400*    OPERATIONS, SO BOTH AUDIENCES SEE THE SAME NUMBERS.             *
012410 750-PRINT-CONTROL-TOTALS.
012420     MOVE "EMPLOYEES PROCESSED" TO WS-RPT-TOT-LABEL.
012430     MOVE WS-EMPLOYEES-PROCESSED TO WS-RPT-TOT-VALUE.
012440     WRITE RPT-LINE FROM WS-RPT-TOTALS-LINE.
012450     MOVE "KPIS CREATED" TO WS-RPT-TOT-LABEL.
012460     MOVE WS-KPIS-CREATED TO WS-RPT-TOT-VALUE.
012470     WRITE RPT-LINE FROM WS-RPT-TOTALS-LINE.
012480     MOVE "METRICS CREATED" TO WS-RPT-TOT-LABEL.
012490     MOVE WS-METRICS-CREATED TO WS-RPT-TOT-VALUE.
012500     WRITE RPT-LINE FROM WS-RPT-TOTALS-LINE.
012510     MOVE "ROWS IN ERROR" TO WS-RPT-TOT-LABEL.
012520     MOVE WS-ROWS-IN-ERROR TO WS-RPT-TOT-VALUE.
012530     WRITE RPT-LINE FROM WS-RPT-TOTALS-LINE.
012540 750-EXIT.
012550     EXIT.
012560
012570******************************************************************
012580*    900 RANGE - END OF JOB                                      *
012590******************************************************************
012600*    NORMAL-COMPLETION PATH ONLY - REACHED AFTER 600-WRITE-MASTER- *
012610*    FILES AND 700-PRINT-REPORT HAVE BOTH FINISHED, NEVER FROM AN  *
012620*    ABORT.  RETURN-CODE IS LEFT AT ITS DEFAULT ZERO HERE ON        *
012630*    PURPOSE - THIS IS THE ONE PATH WHERE ZERO IS CORRECT.  SEE     *
012640*    HR-0643 ON 110-READ-PARAMETERS FOR A PATH THAT USED TO REACH   *
012650*    THIS PARAGRAPH WITHOUT DESERVING TO.                           *
012660 900-END-OF-JOB.
012670     CLOSE PARM-FILE PERF-FILE EMP-FILE KPI-FILE MET-FILE RPT-FILE.
012680     DISPLAY "KPIBATCH - RUN COMPLETE".
012690     DISPLAY "EMPLOYEES PROCESSED - " WS-EMPLOYEES-PROCESSED.
012700     DISPLAY "KPIS CREATED        - " WS-KPIS-CREATED.
012710     DISPLAY "METRICS CREATED     - " WS-METRICS-CREATED.
012720     DISPLAY "ROWS IN ERROR       - " WS-ROWS-IN-ERROR.
012730 900-EXIT.
012740     EXIT.
012750
012760******************************************************************
012770*    1000 RANGE - ABEND ROUTINE - REACHED ONLY WHEN 100-OPEN-FILES *
012780*    COULD NOT OPEN ONE OR MORE OF THE SIX FILES.  HR-0604.        *
012790******************************************************************
012800*    HR-0604 ORIGINALLY COVERED ONLY THE SIX OPEN FAILURES;         *
012810*    HR-0643 ROUTES THE EMPTY-PARAMS CASE THROUGH HERE TOO SO       *
012820*    EVERY WAY THIS JOB CAN FAIL TO DO ITS WORK ENDS AT THE SAME    *
012830*    SINGLE ABEND MESSAGE AND THE SAME NONZERO RETURN-CODE, RATHER  *
012840*    THAN EACH FAILURE MODE INVENTING ITS OWN SHUTDOWN SEQUENCE.    *
012850*    NO FILES ARE CLOSED HERE DELIBERATELY - WHICHEVER OF THE SIX   *
012860*    OPENS SUCCEEDED BEFORE THE FAILING ONE IS LEFT FOR THE         *
012870*    OPERATING SYSTEM TO CLEAN UP AT ABEND, THE SAME AS IT ALWAYS   *
012880*    HAS BEEN ON THIS JOB.                                          *
012890 1000-ERROR-RTN.
012900     DISPLAY "KPIBATCH - TERMINATING PROGRAM DUE TO FILE ERROR".
012910     STOP RUN.
012920
012930 END PROGRAM KPIBATCH.
