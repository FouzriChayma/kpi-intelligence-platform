000100******************************************************************
000200*    EMPMAST.CPY                                                 *
000300*    EMPLOYEE MASTER RECORD - ONE ENTRY PER EMPLOYEE ON FILE      *
000400*    KNOWN TO THE KPI EVALUATION RUN.  KEYED BY EMP-ID, WHICH     *
000500*    IS ASSIGNED SEQUENTIALLY AS NEW EMPLOYEES ARE FIRST SEEN    *
000600*    ON THE PERFORMANCE-DATA INPUT.  RECORD IS A FIXED 126 BYTES -*
000700*    SEE THE EMP-EMAIL REDEFINITION BELOW, HR-0561.              *
000800******************************************************************
000900 01  EMPMAST-REC.
001000     05  EMP-ID                     PIC 9(06).
001100     05  EMP-FIRST-NAME             PIC X(20).
001200     05  EMP-LAST-NAME              PIC X(20).
001300     05  EMP-EMAIL                  PIC X(40).
001400*    EMP-EMAIL WAS ONLY 30 BYTES WIDE UNTIL HR-0561 (05/14/02)    *
001500*    MOVED THE SHOP TO THE NEW MAIL DOMAIN AND WIDENED IT TO 40.  *
001600*    THE OLD 30-BYTE VIEW AND ITS TRAILING DEAD 10 BYTES ARE KEPT *
001700*    HERE SO NOTHING DOWNSTREAM HAS TO CHANGE IF EMP-EMAIL IS     *
001800*    EVER NARROWED BACK - DO NOT REMOVE WITHOUT CHECKING HR-0561. *
001900     05  EMP-EMAIL-OLD-R REDEFINES EMP-EMAIL.
002000         10  EMP-EMAIL-OLD30        PIC X(30).
002100         10  FILLER                 PIC X(10).
002200     05  EMP-DEPARTMENT             PIC X(20).
002300     05  EMP-POSITION               PIC X(20).
002400******************************************************************
