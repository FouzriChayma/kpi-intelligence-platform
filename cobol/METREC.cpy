000100******************************************************************
000200*    METREC.CPY                                                  *
000300*    KPI METRIC DETAIL RECORD - ONE ENTRY PER RECOGNIZED METRIC   *
000400*    COLUMN FOUND ON A PERFORMANCE ROW.  OWNED BY A KPI RECORD    *
000500*    VIA MET-KPI-ID.  MET-VALUE AND MET-TARGET ARE PACKED TO HOLD *
000600*    THE RECORD TO THE STANDARD 42-BYTE METFILE LENGTH.          *
000700******************************************************************
000800 01  METREC-REC.
000900     05  MET-ID                     PIC 9(06).
001000     05  MET-KPI-ID                 PIC 9(06).
001100     05  MET-TYPE                   PIC X(12).
001200         88  MET-TYPE-ATTENDANCE    VALUE "ATTENDANCE  ".
001300         88  MET-TYPE-VELOCITY      VALUE "VELOCITY    ".
001400         88  MET-TYPE-QUALITY       VALUE "QUALITY     ".
001500         88  MET-TYPE-PRODUCTIVITY  VALUE "PRODUCTIVITY".
001600         88  MET-TYPE-EFFICIENCY    VALUE "EFFICIENCY  ".
001700     05  MET-VALUE                  PIC S9(05)V99  COMP-3.
001800     05  MET-TARGET                 PIC S9(05)V99  COMP-3.
001900     05  MET-UNIT                   PIC X(04).
002000*    MET-OBS-SOURCE-CD USED TO FLAG WHETHER A METRIC CAME FROM THE *
002100*    MANUAL RE-KEY DECK OR THE AUTOMATED UPLOAD; THE MANUAL DECK   *
002200*    WAS RETIRED WITH THE PLANT CONSOLIDATION (HR-0501) AND THE    *
002300*    FIELD HAS NOT BEEN SET SINCE - LEFT BLANK RATHER THAN REUSED. *
002400     05  MET-OBS-SOURCE-CD          PIC X(04).
002500     05  FILLER                     PIC X(02).
002600******************************************************************
